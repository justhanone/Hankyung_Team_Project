000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    BAKTST1.
000030 AUTHOR.        R V MASTERSON.
000040 INSTALLATION.  TRUSTMARK NATIONAL - INVESTMENT SYSTEMS.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*  PROGRAM:  BAKTST1                                            *
000110*                                                               *
000120*  DESCRIPTIVE NAME - ALLOCATION BACKTEST DRIVER                *
000130*                                                                *
000140*  This program is the batch driver for the portfolio           *
000150*  allocation backtest run.  For each request read from         *
000160*  REQFILE it prices the requested basket of assets against     *
000170*  the CANDFILE closing-price history, and - if a benchmark     *
000180*  code was supplied - reprices a synthetic single-asset        *
000190*  benchmark basket the same way.  The heavy simulation math    *
000200*  lives in the CALLed subroutine BAKTST2; this driver's job    *
000210*  is file handling, control-break loading of the price         *
000220*  history into storage, and writing the RESFILE output.        *
000230*                                                                *
000240*  This is a straight port of the backtest routine that used to *
000250*  run on the trust desk's workstation spreadsheet macro -      *
000260*  Investment Systems took it over when the macro started       *
000270*  timing out on anything over five years of history.           *
000280*                                                                *
000290*****************************************************************
000300*  AMENDMENT HISTORY                                            *
000310*                                                                *
000320*   DATE      INIT  TICKET     DESCRIPTION                      *
000330*   -------- ----  --------   ------------------------------   *
000340*   03/14/88  RVM  BAK-0001   ORIGINAL PROGRAM.                 *
000350*   09/02/88  RVM  BAK-0006   ADDED BENCHMARK RUN (2ND CALL     *
000360*                             TO BAKTST2 W/ SYNTHETIC 100%      *
000370*                             ONE-ASSET PORTFOLIO).             *
000380*   05/17/90  DKS  BAK-0011   FIXED CANDLE-MASTER CONTROL       *
000390*                             BREAK - DUPLICATE FIRST ROW OF    *
000400*                             EACH BLOCK WAS BEING DROPPED.     *
000410*   02/19/94  RVM  BAK-0004   RAISED CANDLE TABLE TO 3000       *
000420*                             ROWS/ASSET AFTER SIZING REVIEW.   *
000430*   11/08/96  DKS  BAK-0019   ADDED FILE STATUS DISPLAY ON      *
000440*                             OPEN FAILURE - OPERATOR COULD     *
000450*                             NOT TELL WHICH DD CARD WAS BAD.   *
000460*   06/23/98  PJL  BAK-0023   YEAR 2000 REVIEW - CANDLE-DATE    *
000470*                             AND REQUEST DATES ARE ALREADY     *
000480*                             CCYYMMDD (PIC 9(08)).  NO DATA    *
000490*                             FIELD CHANGES REQUIRED.           *
000500*   01/06/99  PJL  BAK-0024   Y2K CERTIFICATION SIGNED OFF -    *
000510*                             SEE BAK-0023.  NO CODE CHANGE.    *
000520*   04/11/01  MTW  BAK-0031   CORRECTED SEED-MONEY TRUNCATION - *
000530*                             DECIMALS WERE BEING ROUNDED INTO   *
000540*                             BP-SEED-MONEY INSTEAD OF DROPPED.  *
000550*   08/30/03  MTW  BAK-0038   RESULTS-FILE WAS BEING LEFT OPEN  *
000560*                             ON AN EMPTY REQFILE - ADDED       *
000570*                             UNCONDITIONAL CLOSE IN 905.       *
000580*   02/11/05  MTW  BAK-0041   REPLACED THE ALWAYS-ON SUMMARY    *
000590*                             DISPLAY WITH UPSI-0 SO OPERATIONS *
000600*                             CAN TURN IT OFF ON LARGE RUNS.    *
000610*   03/09/05  MTW  BAK-0042   RESFILE/REQFILE VARYING-RECORD    *
000620*                             MIN/MAX LITERALS WERE TOO SMALL.  *
000630*                                                                *
000640*****************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   IBM-370.
000680 OBJECT-COMPUTER.   IBM-370.
000690 SPECIAL-NAMES.
000700     UPSI-0 ON STATUS IS SUMMARY-LINE-REQUESTED
000710            OFF STATUS IS SUMMARY-LINE-NOT-REQUESTED.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*   PORTFOLIO/BENCHMARK REQUESTS - ONE VARIABLE-LENGTH RECORD  *
000750*   PER RUN REQUESTED (SEE WGHTCOB).                           *
000760     SELECT REQUEST-FILE   ASSIGN TO REQFILE
000770         ORGANIZATION IS SEQUENTIAL
000780         ACCESS MODE IS SEQUENTIAL
000790         FILE STATUS IS WS-REQFILE-STATUS.
000800*   DAILY CLOSING PRICES FOR ALL ASSETS, SORTED ASCENDING BY   *
000810*   ASSET CODE THEN ASCENDING BY DATE (SEE CANDCOB).           *
000820     SELECT CANDLES-FILE   ASSIGN TO CANDFILE
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-CANDFILE-STATUS.
000860*   ONE OR TWO OUTPUT RECORDS PER REQUEST - PORTFOLIO AND,     *
000870*   WHEN A BENCHMARK CODE WAS SUPPLIED, BENCHMARK TOO.         *
000880     SELECT RESULTS-FILE   ASSIGN TO RESFILE
000890         ORGANIZATION IS SEQUENTIAL
000900         ACCESS MODE IS SEQUENTIAL
000910         FILE STATUS IS WS-RESFILE-STATUS.
000920*
000930 DATA DIVISION.
000940 FILE SECTION.
000950*
000960 FD  REQUEST-FILE
000970     RECORDING MODE IS F
000980     RECORD IS VARYING IN SIZE FROM 71 TO 926 CHARACTERS
000990         DEPENDING ON REQ-ASSET-COUNT.
001000 COPY WGHTCOB.
001010*
001020 FD  CANDLES-FILE
001030     RECORDING MODE IS F.
001040 COPY CANDCOB.
001050*
001060 FD  RESULTS-FILE
001070     RECORDING MODE IS F
001080     RECORD IS VARYING IN SIZE FROM 34 TO 48034 CHARACTERS
001090         DEPENDING ON RES-CURVE-COUNT.
001100 COPY RESLCOB.
001110*
001120 WORKING-STORAGE SECTION.
001130*
001140*   UNUSED STANDALONE ITEM CARRIED FROM THE SHOP'S STANDARD
001150*   WORKING-STORAGE SKELETON.
001160 77  WS-FILLER-77                    PIC X(01) VALUE SPACES.
001170*
001180*   OPEN/READ/WRITE STATUS BYTES FOR THE THREE SEQUENTIAL
001190 01  WS-FILE-STATUS-FIELDS.
001200     05  WS-REQFILE-STATUS            PIC X(02) VALUE SPACES.
001210     05  WS-CANDFILE-STATUS           PIC X(02) VALUE SPACES.
001220     05  WS-RESFILE-STATUS            PIC X(02) VALUE SPACES.
001230*   ROUNDS THE GROUP OUT TO AN EVEN BOUNDARY.
001240     05  FILLER                       PIC X(02) VALUE SPACES.
001250*
001260*   END-OF-FILE, JOB-ABORT, AND BENCHMARK-RUN INDICATOR
001270 01  WS-SWITCHES.
001280     05  WS-REQUEST-EOF                PIC X     VALUE 'N'.
001290         88  REQUEST-FILE-DONE                   VALUE 'Y'.
001300     05  WS-CANDLE-EOF                 PIC X     VALUE 'N'.
001310         88  CANDLE-FILE-DONE                    VALUE 'Y'.
001320     05  WS-JOB-ABORT-SW               PIC X     VALUE 'N'.
001330         88  JOB-MUST-ABORT                      VALUE 'Y'.
001340     05  WS-BENCHMARK-RUN-SW           PIC X     VALUE 'N'.
001350         88  THIS-IS-A-BENCHMARK-RUN              VALUE 'Y'.
001360     05  FILLER                        PIC X(04) VALUE SPACES.
001370*
001380*   JOB-LEVEL COUNTS DISPLAYED BY 850 AT END OF RUN.
001390 01  WS-COUNTERS.
001400     05  WS-REQUESTS-READ             PIC S9(7) COMP VALUE 0.
001410     05  WS-RESULTS-WRITTEN           PIC S9(7) COMP VALUE 0.
001420     05  WS-CANDLES-READ              PIC S9(9) COMP VALUE 0.
001430     05  WS-ASSET-BLOCKS-BUILT        PIC S9(3) COMP VALUE 0.
001440     05  FILLER                       PIC X(04) VALUE SPACES.
001450*
001460*   LAST ASSET CODE SEEN WHILE LOADING THE CANDLE CACHE -
001470*   DRIVES THE CONTROL BREAK IN 720.
001480 01  WS-CANDLE-CONTROL.
001490     05  WS-PRIOR-ASSET-CODE          PIC X(10) VALUE SPACES.
001500     05  FILLER                       PIC X(04) VALUE SPACES.
001510*
001520*   ACCEPT'D JOB DATE/TIME FOR THE STARTUP BANNER IN 800.
001530 01  WS-SYSTEM-DATE-AND-TIME.
001540     05  WS-CURRENT-DATE-6            PIC 9(06).
001550*   YYMMDD BROKEN OUT FOR THE STARTUP BANNER DISPLAY.
001560     05  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-6.
001570         10  WS-CD-YY                  PIC 9(02).
001580         10  WS-CD-MM                  PIC 9(02).
001590         10  WS-CD-DD                  PIC 9(02).
001600     05  WS-CURRENT-TIME-8            PIC 9(08).
001610*   HHMMSS BROKEN OUT THE SAME WAY - HUNDREDTHS DISCARDED.
001620     05  WS-CURRENT-TIME-ALT REDEFINES WS-CURRENT-TIME-8.
001630         10  WS-CT-HH                  PIC 9(02).
001640         10  WS-CT-MM                  PIC 9(02).
001650         10  WS-CT-SS                  PIC 9(02).
001660         10  FILLER                    PIC 9(02).
001670*
001680*   ZERO-SUPPRESSED EDIT OF WS-REQUESTS-READ FOR 850.
001690 01  WS-JOB-COUNT-DISPLAY.
001700     05  WS-REQUESTS-READ-Z            PIC ZZZ,ZZ9.
001710*   UNEDITED NUMERIC VIEW - NOT CURRENTLY REFERENCED, KEPT
001720*   FOR THE NEXT PROGRAMMER WHO NEEDS TO TEST THE COUNT.
001730     05  WS-REQUESTS-READ-ALT REDEFINES WS-REQUESTS-READ-Z
001740                                       PIC 9(07).
001750     05  FILLER                       PIC X(04) VALUE SPACES.
001760*
001770*   'PORTFOLIO ' OR 'BENCHMARK ' - SET BY 210/230, SHOWN ON
001780*   THE 260 SUMMARY LINE.
001790 01  WS-RUN-LABEL-AREA.
001791     05  WS-RUN-LABEL                 PIC X(11) VALUE SPACES.
001792     05  FILLER                       PIC X(04) VALUE SPACES.
001800*
001810*----------------------------------------------------------------*
001820*   CALL INTERFACE WORK AREA - PASSED TO/FROM BAKTST2            *
001830*----------------------------------------------------------------*
001840 COPY BAKPARM.
001850*
001860 PROCEDURE DIVISION.
001870*****************************************************************
001880 000-MAIN SECTION.
001890*****************************************************************
001900*   BANNER, OPEN, CANDLE LOAD, REQUEST LOOP, CLOSE, TOTALS -
001910*   IN THAT ORDER.  A LOAD OR OPEN FAILURE SKIPS STRAIGHT TO
001920*   905 WITHOUT TOUCHING REQFILE.
001930 000-START.
001940*   TELL THE OPERATOR THE JOB IS UNDERWAY BEFORE TOUCHING
001950*   ANY DD CARDS.
001960     PERFORM 800-DISPLAY-RUN-BANNER.
001970     PERFORM 900-OPEN-FILES.
001980     IF NOT JOB-MUST-ABORT
001990         PERFORM 700-LOAD-CANDLE-MASTER
002000     END-IF.
002010     IF NOT JOB-MUST-ABORT
002020*   ONE ITERATION PER REQUEST RECORD ON REQFILE.
002030         PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
002040             UNTIL REQUEST-FILE-DONE OR JOB-MUST-ABORT
002050     END-IF.
002060*   ALWAYS CLOSE, WHETHER THE JOB ABORTED OR RAN CLEAN.
002070     PERFORM 905-CLOSE-FILES.
002080     PERFORM 850-DISPLAY-RUN-TOTALS.
002090*   RETURN CONTROL TO THE OPERATING SYSTEM / JOB SCHEDULER.
002100     GOBACK.
002110*   FALL-THROUGH TARGET - NO CLEANUP NEEDED HERE, GOBACK
002120*   ABOVE ALREADY RETURNED CONTROL.
002130 000-END.
002140     EXIT.
002150*
002160*****************************************************************
002170 100-PROCESS-ONE-REQUEST.
002180*****************************************************************
002190*   PULL THE NEXT REQUEST OFF REQFILE.
002200     PERFORM 750-READ-REQUEST-FILE.
002210     IF REQUEST-FILE-DONE
002220*   NOTHING LEFT TO PRICE - FALL OUT OF THE PERFORM LOOP.
002230         GO TO 100-EXIT
002240     END-IF.
002250*   REQUEST ACCEPTED - COUNT IT AND PRICE THE PORTFOLIO LEG.
002260     ADD +1 TO WS-REQUESTS-READ.
002270*   RESET FOR THE PORTFOLIO LEG - 220 WILL SET IT BACK TO
002280*   'Y' IF A BENCHMARK CODE TURNS OUT TO BE PRESENT.
002290     MOVE 'N' TO WS-BENCHMARK-RUN-SW.
002300*   PRICE THE REQUESTED PORTFOLIO FIRST.
002310     PERFORM 200-BUILD-PORTFOLIO-CALL.
002320     PERFORM 210-RUN-PORTFOLIO-CALC.
002330*   ONLY A SUCCESSFUL ENGINE RUN PRODUCES A RESULT ROW.
002340     IF BP-RUN-SUCCESS
002350         PERFORM 250-WRITE-RESULT-RECORD
002360     END-IF.
002370     IF SUMMARY-LINE-REQUESTED
002380         PERFORM 260-DISPLAY-RUN-SUMMARY
002390     END-IF.
002400*   A BENCHMARK CODE WAS SUPPLIED - PRICE THE SYNTHETIC
002410*   ONE-ASSET BASKET THE SAME WAY.
002420     IF REQ-BENCHMARK-CODE NOT = SPACES
002430         MOVE 'Y' TO WS-BENCHMARK-RUN-SW
002440         PERFORM 220-BUILD-BENCHMARK-CALL
002450         PERFORM 230-RUN-BENCHMARK-CALC
002460         IF BP-RUN-SUCCESS
002470             PERFORM 250-WRITE-RESULT-RECORD
002480             IF SUMMARY-LINE-REQUESTED
002490                 PERFORM 260-DISPLAY-RUN-SUMMARY
002500             END-IF
002510         ELSE
002520*   ENGINE REJECTED THE BENCHMARK LEG - LOG IT AND MOVE ON,
002530*   THE PORTFOLIO RESULT ALREADY WRITTEN IS NOT AFFECTED.
002540             DISPLAY 'BAKTST1 - BENCHMARK RUN OMITTED - '
002550                 BP-RUN-MESSAGE
002560         END-IF
002570     END-IF.
002580*   COMMON EXIT FOR THE PERFORM ... THRU IN 000-START.
002590 100-EXIT.
002600     EXIT.
002610*
002620*****************************************************************
002630*   BUILD THE PORTFOLIO CALL AREA.  SEED MONEY IS TRUNCATED TO   *
002640*   WHOLE UNITS BEFORE BAKTST2 EVER SEES IT - NO PARTIAL CENTS   *
002650*   ARE CARRIED INTO THE SIMULATION (SEE BAK-0031 ABOVE).        *
002660*****************************************************************
002670 200-BUILD-PORTFOLIO-CALL.
002680*   CLEAR THE STATUS BYTE AND MESSAGE BEFORE EVERY CALL - A
002690*   STALE MESSAGE FROM A PRIOR REQUEST MUST NEVER SURVIVE.
002700     MOVE SPACES        TO BP-RUN-INDICATOR.
002710     MOVE SPACES        TO BP-RUN-MESSAGE.
002720*   TRUNCATING MOVE - SEE BAK-0031 IN THE AMENDMENT HISTORY.
002730     COMPUTE BP-SEED-MONEY = REQ-SEED-MONEY.
002740*   PASS THE HOLDING PERIOD AND ASSET LIST THROUGH UNCHANGED.
002750     MOVE REQ-PERIOD-MONTHS TO BP-PERIOD-MONTHS.
002760*   HOW MANY OF THE 20 REQ-ASSETS ENTRIES ARE ACTUALLY IN USE.
002770     MOVE REQ-ASSET-COUNT   TO BP-ASSET-COUNT.
002780*   COPY EVERY REQUESTED ASSET/WEIGHT PAIR INTO THE CALL AREA.
002790     PERFORM 205-COPY-ONE-WEIGHT
002800         VARYING REQ-AX FROM 1 BY 1
002810         UNTIL REQ-AX > REQ-ASSET-COUNT.
002820*
002830*   ONE ASSET CODE/WEIGHT PAIR PER OCCURRENCE OF REQ-ASSETS.
002840 205-COPY-ONE-WEIGHT.
002850     MOVE REQ-ASSET-CODE(REQ-AX) TO BP-WEIGHT-ASSET-CODE(REQ-AX).
002860     MOVE REQ-ASSET-WEIGHT(REQ-AX) TO BP-WEIGHT-PERCENT(REQ-AX).
002870*
002880*   CALL THE ENGINE FOR THE ACTUAL REQUESTED PORTFOLIO.
002890 210-RUN-PORTFOLIO-CALC.
002900     MOVE 'PORTFOLIO ' TO WS-RUN-LABEL.
002910*   TAG THE RUN SO 260 CAN LABEL ITS SUMMARY LINE.
002920     CALL 'BAKTST2' USING BP-PORTFOLIO-DEF, BP-CANDLE-CACHE,
002930                           BP-RESULT-AREA, BP-RUN-STATUS.
002940*
002950*****************************************************************
002960*   BUILD THE BENCHMARK CALL AREA - A SYNTHETIC ONE-ASSET,       *
002970*   100 PERCENT WEIGHT PORTFOLIO.  IT SHARES NO CARRIED-OVER     *
002980*   STATE WITH THE PORTFOLIO RUN - BP-PORTFOLIO-DEF IS REBUILT   *
002990*   FROM SCRATCH BY 200/220 EVERY TIME EITHER ONE RUNS.          *
003000*****************************************************************
003010 220-BUILD-BENCHMARK-CALL.
003020     MOVE SPACES        TO BP-RUN-INDICATOR.
003030     MOVE SPACES        TO BP-RUN-MESSAGE.
003040     COMPUTE BP-SEED-MONEY = REQ-SEED-MONEY.
003050     MOVE REQ-PERIOD-MONTHS TO BP-PERIOD-MONTHS.
003060*   BENCHMARK IS ALWAYS A SINGLE ASSET AT 100 PERCENT WEIGHT.
003070     MOVE 1                 TO BP-ASSET-COUNT.
003080*   BENCHMARK CODE DOUBLES AS THE ONE-AND-ONLY ASSET CODE.
003090     MOVE REQ-BENCHMARK-CODE TO BP-WEIGHT-ASSET-CODE(1).
003100*   NO PARTIAL WEIGHTS FOR A BENCHMARK - IT IS THE WHOLE
003110     MOVE +100.00            TO BP-WEIGHT-PERCENT(1).
003120*
003130*   SAME ENGINE, SAME CALL AREA - REBUILT BY 220 ABOVE.
003140 230-RUN-BENCHMARK-CALC.
003150     MOVE 'BENCHMARK ' TO WS-RUN-LABEL.
003160*   SAME LABELLING, BENCHMARK LEG THIS TIME.
003170     CALL 'BAKTST2' USING BP-PORTFOLIO-DEF, BP-CANDLE-CACHE,
003180                           BP-RESULT-AREA, BP-RUN-STATUS.
003190*
003200*****************************************************************
003210 250-WRITE-RESULT-RECORD SECTION.
003220*****************************************************************
003230*   COPY THE ENGINE'S OUTPUT AREA INTO THE OUTPUT RECORD.
003240 250-START.
003250     MOVE BP-FINAL-BALANCE  TO RES-FINAL-BALANCE.
003260     MOVE BP-TOTAL-RETURN   TO RES-TOTAL-RETURN.
003270     MOVE BP-CAGR           TO RES-CAGR.
003280     MOVE BP-MDD            TO RES-MDD.
003290     MOVE BP-VOLATILITY     TO RES-VOLATILITY.
003300     MOVE BP-SHARPE-RATIO   TO RES-SHARPE-RATIO.
003310*   THE EQUITY CURVE ITSELF IS COPIED POINT BY POINT BELOW.
003320     MOVE BP-CURVE-COUNT    TO RES-CURVE-COUNT.
003330     PERFORM 255-COPY-ONE-CURVE-POINT
003340         VARYING RES-CX FROM 1 BY 1
003350         UNTIL RES-CX > RES-CURVE-COUNT.
003360*   RECLENGTH VARIES WITH RES-CURVE-COUNT (SEE FD ABOVE).
003370     WRITE RESULT-RECORD.
003380     IF WS-RESFILE-STATUS NOT = '00'
003390         DISPLAY 'BAKTST1 - WRITE ERROR ON RESFILE.  STATUS: '
003400             WS-RESFILE-STATUS
003410         MOVE 'Y' TO WS-JOB-ABORT-SW
003420     ELSE
003430         ADD +1 TO WS-RESULTS-WRITTEN
003440     END-IF.
003450*   COMMON EXIT FOR CALLERS OF THIS SECTION.
003460 250-EXIT.
003470     EXIT.
003480*
003490*   ONE EQUITY-CURVE POINT PER OCCURRENCE OF RES-CURVE.
003500 255-COPY-ONE-CURVE-POINT.
003510*   DATE/VALUE PAIR FOR ONE POINT ON THE EQUITY CURVE.
003520     MOVE BP-CURVE-DATE(RES-CX)  TO CP-DATE(RES-CX).
003530     MOVE BP-CURVE-VALUE(RES-CX) TO CP-VALUE(RES-CX).
003540*
003550*****************************************************************
003560*   ONLY PERFORMED WHEN UPSI-0 IS ON (SEE JCL) - LETS OPERATIONS *
003570*   SUPPRESS THE PER-RUN DISPLAY LINE ON LARGE OVERNIGHT BATCHES.*
003580 260-DISPLAY-RUN-SUMMARY.
003590*****************************************************************
003600*   ONE LINE PER RUN - WS-RUN-LABEL IDENTIFIES WHICH LEG.
003610     DISPLAY 'BAKTST1 - ' WS-RUN-LABEL 'RUN COMPLETE - '
003620         'FINAL BALANCE: ' BP-FINAL-BALANCE
003630         '  CAGR: ' BP-CAGR
003640         '  MDD: '  BP-MDD.
003650*
003660*****************************************************************
003670*   LOAD THE ENTIRE CANDLES-FILE INTO BP-CANDLE-CACHE ONE TIME.  *
003680*   INPUT IS SORTED ASCENDING BY ASSET CODE THEN ASCENDING BY    *
003690*   DATE, SO A SIMPLE CONTROL BREAK ON CANDLE-ASSET-CODE         *
003700*   IDENTIFIES EACH ASSET'S BLOCK.                               *
003710*****************************************************************
003720 700-LOAD-CANDLE-MASTER.
003730*   PRIME THE CONTROL BREAK - NO ASSET SEEN YET, NO ROWS READ.
003740     MOVE ZERO TO BP-CACHE-ASSET-COUNT.
003750     MOVE SPACES TO WS-PRIOR-ASSET-CODE.
003760*   READ AHEAD SO 720 ALWAYS HAS A ROW (OR EOF) TO TEST.
003770     PERFORM 710-READ-CANDLE-RECORD.
003780     PERFORM 720-BUILD-CANDLE-TABLE THRU 720-EXIT
003790         UNTIL CANDLE-FILE-DONE.
003800*
003810*   STATUS 10 ON READ IS NORMAL END OF FILE - ANYTHING ELSE
003820*   ABORTS THE JOB.
003830 710-READ-CANDLE-RECORD.
003840     READ CANDLES-FILE
003850         AT END MOVE 'Y' TO WS-CANDLE-EOF.
003860     IF WS-CANDFILE-STATUS = '00'
003870*   GOOD READ - TALLY IT FOR THE 850 END-OF-JOB REPORT.
003880         ADD +1 TO WS-CANDLES-READ
003890     ELSE
003900         IF WS-CANDFILE-STATUS NOT = '10'
003910             DISPLAY 'BAKTST1 - ERROR READING CANDFILE.  '
003920                 'STATUS: ' WS-CANDFILE-STATUS
003930             MOVE 'Y' TO WS-CANDLE-EOF
003940             MOVE 'Y' TO WS-JOB-ABORT-SW
003950         END-IF
003960     END-IF.
003970*
003980 720-BUILD-CANDLE-TABLE.
003990*   SAME ASSET AS THE PRIOR ROW - APPEND TO ITS BLOCK.
004000     IF CANDLE-ASSET-CODE = WS-PRIOR-ASSET-CODE
004010         GO TO 724-ADD-CANDLE-ENTRY
004020     END-IF.
004030*   NEW ASSET - THE CACHE HAS ROOM FOR AT MOST 20.
004040     IF BP-CACHE-ASSET-COUNT = 20
004050         DISPLAY 'BAKTST1 - CANDLE MASTER FULL AT 20 ASSETS - '
004060             'REMAINING CANDFILE ROWS IGNORED.'
004070         MOVE 'Y' TO WS-CANDLE-EOF
004080         GO TO 720-EXIT
004090     END-IF.
004100     ADD +1 TO BP-CACHE-ASSET-COUNT.
004110*   COUNTS TOWARD THE 850 END-OF-JOB ASSET-BLOCK TOTAL.
004120     ADD +1 TO WS-ASSET-BLOCKS-BUILT.
004130*   BP-AX NOW POINTS AT THE NEW BLOCK BEING BUILT.
004140     SET BP-AX TO BP-CACHE-ASSET-COUNT.
004150     MOVE CANDLE-ASSET-CODE TO BP-BLOCK-ASSET-CODE(BP-AX).
004160*   NEW BLOCK STARTS EMPTY - 724 BELOW BUILDS IT UP ROW
004170     MOVE ZERO              TO BP-BLOCK-CANDLE-COUNT(BP-AX).
004180*   REMEMBER THIS ASSET CODE SO THE NEXT ROW CAN BE TESTED
004190*   FOR THE SAME-ASSET CASE ABOVE.
004200     MOVE CANDLE-ASSET-CODE TO WS-PRIOR-ASSET-CODE.
004210*   APPEND ONE CANDLE ROW TO THE CURRENT ASSET'S BLOCK,
004220*   CAPPED AT 3000 ROWS PER ASSET.
004230 724-ADD-CANDLE-ENTRY.
004240*   BLOCK IS FULL - FLAG AND SKIP RATHER THAN OVERRUN THE
004250*   TABLE.
004260     IF BP-BLOCK-CANDLE-COUNT(BP-AX) = 3000
004270         DISPLAY 'BAKTST1 - CANDLE TABLE FULL AT 3000 ROWS FOR '
004280             'ASSET ' CANDLE-ASSET-CODE ' - ROW IGNORED.'
004290     ELSE
004300         ADD +1 TO BP-BLOCK-CANDLE-COUNT(BP-AX)
004310         SET BP-CX TO BP-BLOCK-CANDLE-COUNT(BP-AX)
004320*   ROOM LEFT - RECORD THE DATE/CLOSE PAIR AT THE NEXT SLOT.
004330         MOVE CANDLE-DATE  TO BP-CANDLE-DATE(BP-AX, BP-CX)
004340         MOVE CANDLE-CLOSE TO BP-CANDLE-CLOSE(BP-AX, BP-CX)
004350     END-IF.
004360     PERFORM 710-READ-CANDLE-RECORD.
004370*   COMMON EXIT FOR THE PERFORM ... THRU IN 700 ABOVE.
004380 720-EXIT.
004390     EXIT.
004400*
004410*****************************************************************
004420 750-READ-REQUEST-FILE.
004430*****************************************************************
004440*   STATUS 10 ON READ IS NORMAL END OF FILE.
004450     READ REQUEST-FILE
004460         AT END MOVE 'Y' TO WS-REQUEST-EOF.
004470     IF WS-REQFILE-STATUS NOT = '00'
004480        AND WS-REQFILE-STATUS NOT = '10'
004490         DISPLAY 'BAKTST1 - ERROR READING REQFILE.  STATUS: '
004500             WS-REQFILE-STATUS
004510         MOVE 'Y' TO WS-REQUEST-EOF
004520         MOVE 'Y' TO WS-JOB-ABORT-SW
004530     END-IF.
004540*
004550*****************************************************************
004560 800-DISPLAY-RUN-BANNER.
004570*****************************************************************
004580*   JOB-START TIMESTAMP FOR THE STARTUP MESSAGE.
004590     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
004600*   JOB-START CLOCK TIME, SAME BANNER.
004610     ACCEPT WS-CURRENT-TIME-8 FROM TIME.
004620*   OPERATOR-VISIBLE START/END MARKERS FOR THE JOB LOG.
004630     DISPLAY 'BAKTST1 - ALLOCATION BACKTEST DRIVER STARTED'.
004640*   MM/DD/YY AND HH:MM:SS, HOUSE STYLE FOR OPERATOR MESSAGES.
004650     DISPLAY '   RUN DATE: ' WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY
004660              '   RUN TIME: ' WS-CT-HH ':' WS-CT-MM ':' WS-CT-SS.
004670*
004680*****************************************************************
004690 850-DISPLAY-RUN-TOTALS.
004700*****************************************************************
004710*   JOB-END COUNTS FOR THE OPERATOR - REQUESTS, RESULTS, AND
004720*   CANDLE-MASTER ASSET BLOCKS.
004730     MOVE WS-REQUESTS-READ TO WS-REQUESTS-READ-Z.
004740     DISPLAY 'BAKTST1 - REQUESTS READ:    ' WS-REQUESTS-READ-Z.
004750*   SHOULD EQUAL REQUESTS READ UNLESS A RUN FAILED AND ITS
004760*   RESULT ROW WAS SKIPPED.
004770     DISPLAY 'BAKTST1 - RESULTS WRITTEN:  ' WS-RESULTS-WRITTEN.
004780     DISPLAY 'BAKTST1 - ASSET BLOCKS READ:' WS-ASSET-BLOCKS-BUILT.
004790*   MATCHES THE STARTED MESSAGE IN 800 - BRACKETS THE JOB
004800*   IN THE OPERATOR LOG.
004810     DISPLAY 'BAKTST1 - ALLOCATION BACKTEST DRIVER ENDED'.
004820*
004830*****************************************************************
004840 900-OPEN-FILES.
004850*****************************************************************
004860*   ANY OPEN FAILURE SETS THE ABORT SWITCH - THE MAIN LOOP
004870*   TESTS IT BEFORE READING A SINGLE CANDLE OR REQUEST.
004880     OPEN INPUT  REQUEST-FILE.
004890     IF WS-REQFILE-STATUS NOT = '00'
004900         DISPLAY 'BAKTST1 - ERROR OPENING REQFILE.  STATUS: '
004910             WS-REQFILE-STATUS
004920         MOVE 'Y' TO WS-JOB-ABORT-SW
004930     END-IF.
004940     OPEN INPUT  CANDLES-FILE.
004950     IF WS-CANDFILE-STATUS NOT = '00'
004960         DISPLAY 'BAKTST1 - ERROR OPENING CANDFILE.  STATUS: '
004970             WS-CANDFILE-STATUS
004980         MOVE 'Y' TO WS-JOB-ABORT-SW
004990     END-IF.
005000*   RESFILE IS ALWAYS OPENED FOR OUTPUT, EVEN IF REQFILE
005010*   TURNS OUT TO BE EMPTY (SEE BAK-0038 IN 905 BELOW).
005020     OPEN OUTPUT RESULTS-FILE.
005030     IF WS-RESFILE-STATUS NOT = '00'
005040         DISPLAY 'BAKTST1 - ERROR OPENING RESFILE.  STATUS: '
005050             WS-RESFILE-STATUS
005060         MOVE 'Y' TO WS-JOB-ABORT-SW
005070     END-IF.
005080*
005090*****************************************************************
005100 905-CLOSE-FILES.
005110*****************************************************************
005120*   UNCONDITIONAL - COVERS THE CASE WHERE REQFILE WAS EMPTY
005130*   AND RESULTS-FILE WAS OPENED BUT NEVER WRITTEN (BAK-0038).
005140     CLOSE REQUEST-FILE.
005150     CLOSE CANDLES-FILE.
005160     CLOSE RESULTS-FILE.
