000010*-----------------------------------------------------------*
000020*  COPYBOOK  = CANDCOB                                       *
000030*  DESCRIPTION = DAILY CLOSING PRICE RECORD (ONE PER ASSET,  *
000040*                PER TRADING DATE) - CANDLES INPUT FILE      *
000050*  ASSUMES INPUT IS PRESORTED ASCENDING BY ASSET CODE THEN   *
000060*  ASCENDING BY CANDLE DATE - SEE 700-LOAD-CANDLE-MASTER     *
000070*  IN BAKTST1.                                               *
000080*-----------------------------------------------------------*
000090*  AMENDMENT HISTORY                                        *
000100*   DATE     INIT  TICKET     DESCRIPTION                   *
000110*   03/14/88  RVM  BAK-0001   ORIGINAL LAYOUT FOR ALLOCATION *
000120*                             BACKTEST CONVERSION            *
000130*-----------------------------------------------------------*
000140 01  CANDLE-RECORD.
000150     05  CANDLE-ASSET-CODE          PIC X(10).
000160     05  CANDLE-DATE                PIC 9(08).
000170     05  CANDLE-CLOSE               PIC S9(9)V9(02) COMP-3.
000180     05  FILLER                     PIC X(06).
