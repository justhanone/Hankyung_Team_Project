000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    BAKTST2.
000030 AUTHOR.        R V MASTERSON.
000040 INSTALLATION.  TRUSTMARK NATIONAL - INVESTMENT SYSTEMS.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*  PROGRAM:  BAKTST2                                            *
000110*                                                                *
000120*  DESCRIPTIVE NAME - ALLOCATION BACKTEST CALCULATION ENGINE    *
000130*                                                                *
000140*  CALLED BY BAKTST1 ONCE PER RESULT REQUIRED - ONCE FOR THE    *
000150*  REQUESTED PORTFOLIO AND, WHEN A BENCHMARK CODE WAS SUPPLIED, *
000160*  A SECOND TIME FOR THE SYNTHETIC ONE-ASSET BENCHMARK BASKET.  *
000170*  THIS PROGRAM CARRIES NO STATE BETWEEN CALLS - EVERY WORKING  *
000180*  STORAGE FIELD IS REINITIALIZED ON ENTRY SO THE TWO RUNS       *
000190*  NEVER INTERFERE WITH EACH OTHER.                              *
000200*                                                                *
000210*  GIVEN A PORTFOLIO DEFINITION (SEED MONEY, PERIOD, ASSET       *
000220*  WEIGHTS) AND THE FULL CANDLE-PRICE CACHE BUILT BY BAKTST1,    *
000230*  THIS PROGRAM LOCATES THE COMMON START DATE ACROSS ALL         *
000240*  ASSETS, BUYS THE INITIAL BASKET, WALKS FORWARD DAY BY DAY     *
000250*  REVALUING THE HOLDINGS, AND DERIVES THE SUMMARY STATISTICS    *
000260*  AND DAILY EQUITY CURVE RETURNED TO BAKTST1 IN BP-RESULT-AREA. *
000270*                                                                *
000280*  ALL PRICE LOOKUPS ARE DONE BY LINEAR SCAN OF THE ASSET'S      *
000290*  CANDLE BLOCK - THE CANDLE CACHE IS SMALL ENOUGH PER RUN THAT  *
000300*  A SORTED/INDEXED LOOKUP WAS NOT WARRANTED.                    *
000310*                                                                *
000320*****************************************************************
000330*  AMENDMENT HISTORY                                            *
000340*                                                                *
000350*   DATE      INIT  TICKET     DESCRIPTION                      *
000360*   -------- ----  --------   ------------------------------   *
000370*   03/14/88  RVM  BAK-0001   ORIGINAL PROGRAM.                 *
000380*   09/02/88  RVM  BAK-0002   CONFIRMED NO SHARED STATE BETWEEN *
000390*                             PORTFOLIO AND BENCHMARK CALLS -   *
000400*                             ALL WORKING STORAGE REINITIALIZED *
000410*                             IN 050 ON EVERY ENTRY.             *
000420*   05/17/90  DKS  BAK-0012   FIXED COMMON START DATE CALC -    *
000430*                             WAS TAKING THE EARLIEST ASSET'S   *
000440*                             FIRST DATE, NOT THE LATEST OF THE *
000450*                             PER-ASSET FIRST DATES.             *
000460*   02/19/94  RVM  BAK-0004   RAISED CANDLE TABLE TO 3000        *
000470*                             ROWS/ASSET AFTER SIZING REVIEW.    *
000480*   11/12/95  DKS  BAK-0017   MAXIMUM DRAWDOWN WAS COMPARING     *
000490*                             AGAINST SEED MONEY EVERY DAY       *
000500*                             INSTEAD OF THE RUNNING PEAK -      *
000510*                             CORRECTED IN 420.                  *
000520*   06/23/98  PJL  BAK-0023   YEAR 2000 REVIEW - CANDLE-DATE     *
000530*                             FIELDS PASSED FROM BAKTST1 ARE     *
000540*                             ALREADY CCYYMMDD (PIC 9(08)).      *
000550*                             NO DATA FIELD CHANGES REQUIRED.    *
000560*   01/06/99  PJL  BAK-0024   Y2K CERTIFICATION SIGNED OFF -     *
000570*                             SEE BAK-0023.  NO CODE CHANGE.     *
000580*   07/14/00  MTW  BAK-0029   REPLACED THE CALL TO THE VENDOR    *
000590*                             MATH LIBRARY SQUARE ROOT ROUTINE   *
000600*                             (BEING RETIRED) WITH AN IN-LINE    *
000610*                             NEWTON-RAPHSON ITERATION - 570.    *
000620*   04/11/01  MTW  BAK-0031   SHARPE RATIO WAS USING THE ROUNDED *
000630*                             CAGR AND VOLATILITY DISPLAY        *
000640*                             VALUES - CORRECTED TO USE THE      *
000650*                             UNROUNDED WORKING FIGURES.         *
000660*   08/30/03  MTW  BAK-0039   ASSET WITH NO CANDLE ON THE        *
000670*                             COMMON START DATE COULD DRIVE A    *
000680*                             DIVIDE BY ZERO IN 310 - GUARDED    *
000690*                             WITH THE PRICE-WAS-FOUND TEST.     *
000700*                                                                *
000710*****************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.   IBM-370.
000750 OBJECT-COMPUTER.   IBM-370.
000760*
000770 DATA DIVISION.
000780 WORKING-STORAGE SECTION.
000790*
000800 77  WS-FILLER-77                    PIC X(01) VALUE SPACES.
000810*
000820*   PER-DAY AND PER-RUN INDICATOR SWITCHES.
000830 01  WS-SWITCHES.
000840*   SET TO 'N' BY 415 IF ANY ASSET IS MISSING A PRICE ON
000850     05  WS-DAY-COMPLETE-SW           PIC X     VALUE 'Y'.
000860         88  DAY-IS-COMPLETE                     VALUE 'Y'.
000870*   RESULT OF THE LAST 600-FIND-PRICE-ON-DATE LOOKUP.
000880     05  WS-FOUND-SW                  PIC X     VALUE 'N'.
000890         88  PRICE-WAS-FOUND                     VALUE 'Y'.
000900*   THE FIRST COMPLETE WALK DAY HAS NO PRIOR VALUE TO
000910*   COMPUTE A DAILY RETURN AGAINST.
000920     05  WS-FIRST-DAY-SW              PIC X     VALUE 'Y'.
000930         88  THIS-IS-FIRST-DAY                   VALUE 'Y'.
000940     05  FILLER                       PIC X(05) VALUE SPACES.
000950*
000960*----------------------------------------------------------------*
000970*   DATE WORK AREAS - THE 8-DIGIT CCYYMMDD CANDLE DATE IS        *
000980*   REDEFINED TO BUILD THE YYYY-MM-DD CHART-POINT DATE STRING    *
000990*   AND FOR THE COMMON-START-DATE / SCAN TRACE DISPLAYS.         *
001000*----------------------------------------------------------------*
001010 01  WS-DATE-WORK.
001020     05  WS-CURRENT-DATE              PIC 9(08) VALUE 0.
001030     05  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
001040         10  WS-CD-CCYY                PIC 9(04).
001050         10  WS-CD-MM                  PIC 9(02).
001060         10  WS-CD-DD                  PIC 9(02).
001070     05  WS-COMMON-START-DATE         PIC 9(08) VALUE 0.
001080     05  WS-COMMON-START-DATE-ALT REDEFINES WS-COMMON-START-DATE.
001090         10  WS-SD-CCYY                PIC 9(04).
001100         10  WS-SD-MM                  PIC 9(02).
001110         10  WS-SD-DD                  PIC 9(02).
001120     05  WS-ASSET-FIRST-DATE          PIC 9(08) VALUE 0.
001130     05  FILLER                       PIC X(04) VALUE SPACES.
001140*
001150 01  WS-SCAN-WORK.
001160     05  WS-SCAN-DATE                 PIC 9(08) VALUE 0.
001170     05  WS-SCAN-DATE-ALT REDEFINES WS-SCAN-DATE.
001180         10  WS-SCD-CCYY                PIC 9(04).
001190         10  WS-SCD-MM                  PIC 9(02).
001200         10  WS-SCD-DD                  PIC 9(02).
001210     05  WS-SCAN-CLOSE                PIC S9(9)V9(02) COMP-3
001220                                       VALUE +0.
001230     05  FILLER                       PIC X(04) VALUE SPACES.
001240*
001250*----------------------------------------------------------------*
001260*   WALK-FORWARD CONTROL - WK-DRV-INDEX POINTS TO THE CACHE      *
001270*   BLOCK WHOSE DATE LIST DRIVES THE DAILY LOOP.  PORTFOLIO      *
001280*   ASSET POSITION 1 IS USED FOR THIS ARBITRARILY - ANY ASSET'S  *
001290*   DATE LIST WOULD DO SINCE THE WALK ONLY VISITS DATES ON OR    *
001300*   AFTER THE COMMON START DATE.                                 *
001310*----------------------------------------------------------------*
001320 01  WK-WALK-CONTROL.
001330*   CACHE-BLOCK INDEX FOR THE DRIVING ASSET (POSITION 1).
001340     05  WK-DRV-INDEX        PIC S9(2) COMP VALUE 0.
001350*   FIRST CANDLE ROW ON OR AFTER THE COMMON START DATE.
001360     05  WK-START-INDEX               PIC S9(4) COMP VALUE 0.
001370     05  WK-START-FOUND-SW            PIC X     VALUE 'N'.
001380         88  WK-START-WAS-FOUND                  VALUE 'Y'.
001390     05  FILLER                       PIC X(05) VALUE SPACES.
001400*
001410*   SHARES HELD PER PORTFOLIO ASSET POSITION, PLUS THE
001420*   CANDLE-CACHE BLOCK INDEX THAT POSITION MAPS TO.
001430 01  WK-SHARE-TABLE.
001440     05  WK-SHARE-ENTRY OCCURS 20 TIMES.
001450         10  WK-ASSET-SHARES          PIC S9(9)V9(06) COMP-3
001460                                       VALUE +0.
001470         10  WK-CACHE-INDEX           PIC S9(2) COMP VALUE 0.
001480     05  FILLER                       PIC X(04) VALUE SPACES.
001490*
001500*   ONE DAILY RETURN PERCENTAGE PER COMPLETE WALK DAY -
001510*   FEEDS THE VOLATILITY CALCULATION IN 550.
001520 01  WK-RETURN-TABLE.
001530     05  WK-RETURN-COUNT              PIC S9(4) COMP-3 VALUE +0.
001540     05  WK-RETURN-ENTRY OCCURS 3000 TIMES INDEXED BY WK-RX.
001550         10  WK-DAILY-RETURN          PIC S9(3)V9(08) COMP-3
001560                                       VALUE +0.
001570     05  FILLER                       PIC X(04) VALUE SPACES.
001580*
001590*   RUNNING TOTALS CARRIED FROM ONE WALK DAY TO THE NEXT.
001600 01  WK-RUN-ACCUMULATORS.
001610*   HIGHEST PORTFOLIO VALUE SEEN SO FAR IN THE WALK.
001620     05  WK-PEAK-VALUE                PIC S9(11) COMP-3 VALUE +0.
001630*   WORST DRAWDOWN-FROM-PEAK SEEN SO FAR, AS A PERCENTAGE.
001640     05  WK-MAX-DRAWDOWN              PIC S9(5)V9(06) COMP-3
001650                                       VALUE +0.
001660     05  WK-DRAWDOWN-TODAY            PIC S9(5)V9(06) COMP-3
001670                                       VALUE +0.
001680*   TODAY'S TOTAL PORTFOLIO VALUE ACROSS ALL ASSETS.
001690     05  WK-DAILY-VALUE               PIC S9(11) COMP-3 VALUE +0.
001700*   ONE ASSET'S CONTRIBUTION TO TODAY'S TOTAL.
001710     05  WK-CONTRIBUTION              PIC S9(11) COMP-3 VALUE +0.
001720*   YESTERDAY'S TOTAL, FOR THE DAILY-RETURN COMPUTATION.
001730     05  WK-PREV-VALUE                PIC S9(11) COMP-3 VALUE +0.
001740*   RUNNING TOTAL CARRIED FORWARD TO BP-FINAL-BALANCE.
001750     05  WK-CURRENT-TOTAL             PIC S9(11) COMP-3 VALUE +0.
001760     05  FILLER                       PIC X(04) VALUE SPACES.
001770*
001780*   SCRATCH FIELDS FOR THE 500-SERIES SUMMARY STATISTICS.
001790 01  WK-STAT-WORK.
001800*   HOLDING PERIOD EXPRESSED IN YEARS.
001810     05  WK-YEARS                     PIC S9(3)V9(06) COMP-3
001820                                       VALUE +0.
001830*   ENDING-TO-STARTING BALANCE GROWTH MULTIPLE.
001840     05  WK-RATIO                     PIC S9(5)V9(08) COMP-3
001850                                       VALUE +0.
001860*   CAGR BEFORE ROUNDING TO THE OUTPUT FIELD - USED BY 560.
001870     05  WK-CAGR-UNROUNDED            PIC S9(5)V9(06) COMP-3
001880                                       VALUE +0.
001890*   VOLATILITY BEFORE ROUNDING - ALSO USED BY 560.
001900     05  WK-VOLATILITY-UNROUNDED      PIC S9(5)V9(06) COMP-3
001910                                       VALUE +0.
001920*   MEAN DAILY RETURN, USED TO COMPUTE VARIANCE.
001930     05  WK-MEAN-RETURN               PIC S9(3)V9(08) COMP-3
001940                                       VALUE +0.
001950*   SUM OF ALL DAILY RETURNS, DIVIDED DOWN TO THE MEAN.
001960     05  WK-SUM-RETURNS               PIC S9(7)V9(08) COMP-3
001970                                       VALUE +0.
001980*   SUM OF SQUARED DEVIATIONS FROM THE MEAN.
001990     05  WK-SUM-SQ-DEV                PIC S9(7)V9(08) COMP-3
002000                                       VALUE +0.
002010*   VARIANCE OF THE DAILY RETURNS.
002020     05  WK-VARIANCE                  PIC S9(5)V9(08) COMP-3
002030                                       VALUE +0.
002040*   ONE RETURN'S DEVIATION FROM THE MEAN.
002050     05  WK-DEV                       PIC S9(3)V9(08) COMP-3
002060                                       VALUE +0.
002070     05  FILLER                       PIC X(04) VALUE SPACES.
002080*
002090*   HOUSE STANDARD RISK-FREE RATE - REVIEWED ANNUALLY BY
002100*   INVESTMENT SYSTEMS, NOT DRIVEN OFF ANY MARKET FEED.
002110 01  WK-SHARPE-WORK.
002120*   USED BY 560 TO COMPUTE THE SHARPE RATIO.
002130     05  WK-RISK-FREE-RATE            PIC S9(3)V9(02) COMP-3
002140                                       VALUE +3.50.
002150     05  FILLER                       PIC X(04) VALUE SPACES.
002160*
002170*----------------------------------------------------------------*
002180*   SQUARE ROOT WORK AREA - HAND-ROLLED NEWTON-RAPHSON.  NO      *
002190*   VENDOR MATH ROUTINE IS CALLED (SEE BAK-0029 ABOVE).          *
002200*----------------------------------------------------------------*
002210 01  WK-SQRT-WORK.
002220     05  WK-SQRT-INPUT                PIC S9(5)V9(08) COMP-3
002230                                       VALUE +0.
002240     05  WK-SQRT-GUESS                PIC S9(5)V9(08) COMP-3
002250                                       VALUE +0.
002260     05  WK-SQRT-NEW-GUESS            PIC S9(5)V9(08) COMP-3
002270                                       VALUE +0.
002280     05  WK-SQRT-DIFF                 PIC S9(5)V9(08) COMP-3
002290                                       VALUE +0.
002300     05  WK-NEWTON-ITER-COUNT         PIC S9(4) COMP VALUE 0.
002310     05  FILLER                       PIC X(04) VALUE SPACES.
002320*
002330*   SQUARE ROOT OF 252 TRADING DAYS, PRECOMPUTED SO 550
002340*   DOES NOT NEED TO CALL 570 A SECOND TIME PER RUN.
002350 01  WK-CONSTANTS.
002360     05  WK-SQRT-252                  PIC S9(3)V9(08) COMP-3
002370                                       VALUE +15.87450787.
002380     05  FILLER                       PIC X(04) VALUE SPACES.
002390*
002400*----------------------------------------------------------------*
002410*   CALL INTERFACE - SAME COPYBOOK BAKTST1 USES TO BUILD THE     *
002420*   CALL AREA.                                                   *
002430*----------------------------------------------------------------*
002440 LINKAGE SECTION.
002450*
002460 COPY BAKPARM.
002470*
002480 PROCEDURE DIVISION USING BP-PORTFOLIO-DEF, BP-CANDLE-CACHE,
002490                           BP-RESULT-AREA, BP-RUN-STATUS.
002500*****************************************************************
002510 000-MAIN SECTION.
002520*****************************************************************
002530 000-START.
002540*   CLEAR EVERYTHING BEFORE TOUCHING THE CALL AREA.
002550     PERFORM 050-INITIALIZE-WORK-AREAS.
002560*   ESTABLISH THE DATE THE WALK WILL START FROM.
002570     PERFORM 200-FIND-COMMON-START THRU 200-EXIT.
002580     IF BP-RUN-SUCCESS
002590*   ONLY BUY IF A COMMON START DATE WAS FOUND FOR EVERY
002600         PERFORM 300-BUY-INITIAL-SHARES THRU 300-EXIT
002610     END-IF.
002620     IF BP-RUN-SUCCESS
002630*   ONLY WALK IF THE INITIAL PURCHASE SUCCEEDED.
002640         PERFORM 400-WALK-FORWARD-DATES THRU 400-EXIT
002650     END-IF.
002660     IF BP-RUN-SUCCESS
002670*   ONLY SUMMARIZE IF THE WALK SUCCEEDED.
002680         PERFORM 500-COMPUTE-RUN-STATISTICS
002690     END-IF.
002700*   RETURN TO BAKTST1 WITH BP-RUN-STATUS AND BP-RESULT-AREA
002710*   SET.
002720     GOBACK.
002730*   FALL-THROUGH - NO CLEANUP NEEDED, GOBACK ABOVE ALREADY
002740*   SET BP-RUN-STATUS AND BP-RESULT-AREA.
002750 000-END.
002760     EXIT.
002770*
002780*****************************************************************
002790*   050 - EVERY FIELD THIS PROGRAM OWNS IS RESET ON ENTRY SO     *
002800*   THE PORTFOLIO CALL AND THE BENCHMARK CALL SHARE NO RUNNING   *
002810*   STATE FROM ONE CALL TO THE NEXT.                             *
002820*****************************************************************
002830 050-INITIALIZE-WORK-AREAS.
002840*   ASSUME SUCCESS - 200/210 FLIP THIS TO 'F' ON THE FIRST
002850     MOVE 'S'    TO BP-RUN-INDICATOR.
002860*   FAILURE THEY DETECT.
002870     MOVE SPACES TO BP-RUN-MESSAGE.
002880*   CLEAR THE ENTIRE OUTPUT AREA - A PRIOR CALL'S FIGURES
002890     MOVE 0 TO BP-FINAL-BALANCE.
002900     MOVE 0 TO BP-TOTAL-RETURN.
002910     MOVE 0 TO BP-CAGR.
002920     MOVE 0 TO BP-MDD.
002930     MOVE 0 TO BP-VOLATILITY.
002940     MOVE 0 TO BP-SHARPE-RATIO.
002950*   MUST NEVER LEAK INTO THIS RUN'S RESULT.
002960     MOVE 0 TO BP-CURVE-COUNT.
002970*   THE PEAK STARTS AT THE OPENING BALANCE, NOT ZERO.
002980     MOVE BP-SEED-MONEY TO WK-PEAK-VALUE.
002990     MOVE 0 TO WK-MAX-DRAWDOWN.
003000     MOVE 0 TO WK-PREV-VALUE.
003010     MOVE 0 TO WK-CURRENT-TOTAL.
003020*   NO DAILY RETURNS RECORDED YET.
003030     MOVE 0 TO WK-RETURN-COUNT.
003040     MOVE 'Y' TO WS-FIRST-DAY-SW.
003050*   FORCES THE FIRST COMPARISON IN 210 TO SUCCEED.
003060     MOVE 0 TO WS-COMMON-START-DATE.
003070*   ZERO ALL 20 SHARE-TABLE SLOTS, USED OR NOT.
003080     PERFORM 055-CLEAR-ONE-SHARE-ENTRY
003090         VARYING WK-NEWTON-ITER-COUNT FROM 1 BY 1
003100         UNTIL WK-NEWTON-ITER-COUNT > 20.
003110     MOVE 0 TO WK-NEWTON-ITER-COUNT.
003120*
003130 055-CLEAR-ONE-SHARE-ENTRY.
003140     MOVE 0 TO WK-ASSET-SHARES(WK-NEWTON-ITER-COUNT).
003150     MOVE 0 TO WK-CACHE-INDEX(WK-NEWTON-ITER-COUNT).
003160*
003170*****************************************************************
003180*   200 - RULE: COMMON START DATE IS THE LATEST OF EACH ASSET'S  *
003190*   EARLIEST CANDLE DATE.  ANY ASSET MISSING FROM THE CACHE, OR  *
003200*   WITH AN EMPTY CANDLE BLOCK, FAILS THE WHOLE RUN.            *
003210*****************************************************************
003220 200-FIND-COMMON-START.
003230*   AN EMPTY PORTFOLIO CANNOT BE PRICED - FAIL FAST.
003240     IF BP-ASSET-COUNT = 0
003250         MOVE 'F' TO BP-RUN-INDICATOR
003260         MOVE 'PORTFOLIO HAS NO ASSETS' TO BP-RUN-MESSAGE
003270         GO TO 200-EXIT
003280     END-IF.
003290*   ONE ITERATION PER PORTFOLIO ASSET POSITION.
003300     PERFORM 210-MAP-ONE-ASSET
003310         VARYING BP-WX FROM 1 BY 1
003320         UNTIL BP-WX > BP-ASSET-COUNT
003330         OR BP-RUN-FAILED.
003340*   COMMON EXIT FOR THE PERFORM ... THRU IN 000-START.
003350 200-EXIT.
003360     EXIT.
003370*
003380 210-MAP-ONE-ASSET.
003390*   FIND THIS ASSET'S BLOCK IN THE CANDLE CACHE, IF ANY.
003400     PERFORM 212-SEARCH-CACHE-FOR-ASSET.
003410*   ZERO MEANS THE SEARCH IN 212/214 FOUND NO MATCHING
003420*   BLOCK - THE ASSET CODE IS NOT IN THE CANDLE MASTER.
003430     IF WK-CACHE-INDEX(BP-WX) = 0
003440         MOVE 'F' TO BP-RUN-INDICATOR
003450         STRING 'NO CANDLE HISTORY FOR ASSET '
003460             BP-WEIGHT-ASSET-CODE(BP-WX)
003470             DELIMITED BY SIZE INTO BP-RUN-MESSAGE
003480         GO TO 210-EXIT
003490     END-IF.
003500     MOVE WK-CACHE-INDEX(BP-WX) TO BP-AX.
003510*   BLOCK EXISTS BUT HOLDS NO ROWS - TREAT THE SAME AS
003520*   MISSING HISTORY.
003530     IF BP-BLOCK-CANDLE-COUNT(BP-AX) = 0
003540         MOVE 'F' TO BP-RUN-INDICATOR
003550         STRING 'ASSET HAS NO CANDLE ROWS - '
003560             BP-WEIGHT-ASSET-CODE(BP-WX)
003570             DELIMITED BY SIZE INTO BP-RUN-MESSAGE
003580         GO TO 210-EXIT
003590     END-IF.
003600*   ROW 1 OF THE BLOCK IS THE ASSET'S EARLIEST CANDLE -
003610     MOVE BP-CANDLE-DATE(BP-AX, 1) TO WS-ASSET-FIRST-DATE.
003620*   THE CANDLE CACHE IS LOADED IN ASCENDING DATE ORDER.
003630*   KEEP THE LATEST OF ALL ASSETS' EARLIEST DATES.
003640     IF WS-ASSET-FIRST-DATE > WS-COMMON-START-DATE
003650         MOVE WS-ASSET-FIRST-DATE TO WS-COMMON-START-DATE
003660     END-IF.
003670*   COMMON EXIT FOR CALLERS OF 210.
003680 210-EXIT.
003690     EXIT.
003700*
003710 212-SEARCH-CACHE-FOR-ASSET.
003720*   ZERO MEANS NOT-FOUND UNTIL 214 PROVES OTHERWISE.
003730     MOVE 0 TO WK-CACHE-INDEX(BP-WX).
003740*   LINEAR SCAN OF THE CANDLE CACHE FOR A MATCHING ASSET
003750     PERFORM 214-CHECK-ONE-CACHE-BLOCK
003760         VARYING BP-AX FROM 1 BY 1
003770         UNTIL BP-AX > BP-CACHE-ASSET-COUNT
003780         OR WK-CACHE-INDEX(BP-WX) NOT = 0.
003790*
003800 214-CHECK-ONE-CACHE-BLOCK.
003810*   MATCH - RECORD THE BLOCK INDEX AND LET THE VARYING
003820     IF BP-BLOCK-ASSET-CODE(BP-AX) = BP-WEIGHT-ASSET-CODE(BP-WX)
003830         MOVE BP-AX TO WK-CACHE-INDEX(BP-WX)
003840     END-IF.
003850*
003860*****************************************************************
003870*   300 - INITIAL SHARE ALLOCATION.  AN ASSET WITH NO CANDLE ON  *
003880*   THE COMMON START DATE IS SIMPLY SKIPPED (NO SHARES ARE       *
003890*   RECORDED FOR IT) - IT MAY STILL PRICE IN ON LATER DATES.     *
003900*****************************************************************
003910 300-BUY-INITIAL-SHARES.
003920*   ONE PURCHASE ATTEMPT PER PORTFOLIO ASSET POSITION.
003930     PERFORM 310-BUY-ONE-ASSET
003940         VARYING BP-WX FROM 1 BY 1
003950         UNTIL BP-WX > BP-ASSET-COUNT.
003960*   COMMON EXIT FOR THE PERFORM ... THRU IN 000-START.
003970 300-EXIT.
003980     EXIT.
003990*
004000 310-BUY-ONE-ASSET.
004010     MOVE WK-CACHE-INDEX(BP-WX) TO BP-AX.
004020*   PRICE EACH ASSET ON THE SAME COMMON START DATE.
004030     MOVE WS-COMMON-START-DATE  TO WS-CURRENT-DATE.
004040     PERFORM 600-FIND-PRICE-ON-DATE.
004050*   NO PRICE ON THE COMMON START DATE - SKIP THIS ASSET
004060*   RATHER THAN DIVIDE BY ZERO (SEE BAK-0039 ABOVE).
004070     IF PRICE-WAS-FOUND
004080         COMPUTE WK-ASSET-SHARES(BP-WX) =
004090             (BP-SEED-MONEY * BP-WEIGHT-PERCENT(BP-WX) / 100)
004100             / WS-SCAN-CLOSE
004110     END-IF.
004120*
004130*****************************************************************
004140*   400 - DAILY WALK FORWARD.  THE DRIVING DATE LIST IS TAKEN    *
004150*   FROM PORTFOLIO ASSET POSITION 1'S CANDLE BLOCK, FILTERED TO  *
004160*   DATES ON OR AFTER THE COMMON START DATE.                     *
004170*****************************************************************
004180 400-WALK-FORWARD-DATES.
004190*   DRIVE THE WALK OFF PORTFOLIO ASSET POSITION 1'S DATES.
004200     MOVE WK-CACHE-INDEX(1) TO WK-DRV-INDEX.
004210*   SKIP ANY LEADING DATES BEFORE THE COMMON START DATE.
004220     PERFORM 405-FIND-FIRST-WALK-INDEX THRU 405-EXIT.
004230*   ONE ITERATION PER CANDLE ROW FROM THE START INDEX ON.
004240     PERFORM 410-PROCESS-ONE-DAY
004250         VARYING BP-CX FROM WK-START-INDEX BY 1
004260         UNTIL BP-CX > BP-BLOCK-CANDLE-COUNT(WK-DRV-INDEX).
004270*   COMMON EXIT FOR THE PERFORM ... THRU IN 000-START.
004280 400-EXIT.
004290     EXIT.
004300*
004310 405-FIND-FIRST-WALK-INDEX.
004320*   DEFAULT TO ROW 1 IN CASE EVERY DATE IS ALREADY ON OR
004330     MOVE 1   TO WK-START-INDEX.
004340     MOVE 'N' TO WK-START-FOUND-SW.
004350*   AFTER THE COMMON START DATE.
004360     PERFORM 407-CHECK-START-CANDIDATE
004370         VARYING BP-CX FROM 1 BY 1
004380         UNTIL BP-CX > BP-BLOCK-CANDLE-COUNT(WK-DRV-INDEX)
004390         OR WK-START-WAS-FOUND.
004400*   COMMON EXIT FOR THE PERFORM ... THRU IN 400 ABOVE.
004410 405-EXIT.
004420     EXIT.
004430*
004440 407-CHECK-START-CANDIDATE.
004450*   FIRST ROW ON OR AFTER THE COMMON START DATE WINS -
004460     IF BP-CANDLE-DATE(WK-DRV-INDEX, BP-CX)
004470             NOT LESS THAN WS-COMMON-START-DATE
004480*   THE VARYING LOOP IN 405 STOPS AS SOON AS THIS FIRES.
004490         SET WK-START-INDEX TO BP-CX
004500         MOVE 'Y' TO WK-START-FOUND-SW
004510     END-IF.
004520*
004530 410-PROCESS-ONE-DAY.
004540     MOVE BP-CANDLE-DATE(WK-DRV-INDEX, BP-CX)
004550         TO WS-CURRENT-DATE.
004560     MOVE 'Y' TO WS-DAY-COMPLETE-SW.
004570     MOVE 0   TO WK-DAILY-VALUE.
004580     PERFORM 415-PRICE-ONE-ASSET
004590         VARYING BP-WX FROM 1 BY 1
004600         UNTIL BP-WX > BP-ASSET-COUNT.
004610     IF DAY-IS-COMPLETE AND WK-DAILY-VALUE > 0
004620         PERFORM 420-APPLY-PROCESSED-DAY
004630     END-IF.
004640*
004650 415-PRICE-ONE-ASSET.
004660     MOVE WK-CACHE-INDEX(BP-WX) TO BP-AX.
004670     PERFORM 600-FIND-PRICE-ON-DATE.
004680*   MISSING PRICE ON THIS ASSET FAILS THE WHOLE DAY -
004690     IF PRICE-WAS-FOUND
004700         COMPUTE WK-CONTRIBUTION =
004710             WK-ASSET-SHARES(BP-WX) * WS-SCAN-CLOSE
004720         ADD WK-CONTRIBUTION TO WK-DAILY-VALUE
004730     ELSE
004740         MOVE 'N' TO WS-DAY-COMPLETE-SW
004750     END-IF.
004760*
004770*****************************************************************
004780*   420 - RUNNING PEAK AND MAXIMUM DRAWDOWN (SEE BAK-0017), PLUS *
004790*   THE DAILY RETURN ACCUMULATION USED LATER BY THE VOLATILITY   *
004800*   CALCULATION IN 550.                                          *
004810*****************************************************************
004820 420-APPLY-PROCESSED-DAY.
004830*   NEW HIGH-WATER MARK FOR THE PORTFOLIO'S TOTAL VALUE.
004840     IF WK-DAILY-VALUE > WK-PEAK-VALUE
004850         MOVE WK-DAILY-VALUE TO WK-PEAK-VALUE
004860     END-IF.
004870*   DRAWDOWN IS EXPRESSED AS A PERCENTAGE OF THE PEAK, NOT
004880*   OF THE SEED MONEY (SEE BAK-0017 ABOVE).
004890     COMPUTE WK-DRAWDOWN-TODAY =
004900         ((WK-PEAK-VALUE - WK-DAILY-VALUE) / WK-PEAK-VALUE) * 100.
004910*   KEEP THE WORST DRAWDOWN SEEN SO FAR.
004920     IF WK-DRAWDOWN-TODAY > WK-MAX-DRAWDOWN
004930         MOVE WK-DRAWDOWN-TODAY TO WK-MAX-DRAWDOWN
004940     END-IF.
004950*   RECORD TODAY'S CLOSING VALUE ON THE EQUITY CURVE.
004960     PERFORM 425-BUILD-CURVE-POINT.
004970*   NO PRIOR-DAY VALUE ON THE FIRST COMPLETE WALK DAY -
004980*   THERE IS NOTHING TO COMPUTE A RETURN AGAINST YET.
004990     IF NOT THIS-IS-FIRST-DAY AND WK-PREV-VALUE > 0
005000         ADD 1 TO WK-RETURN-COUNT
005010         COMPUTE WK-DAILY-RETURN(WK-RETURN-COUNT) =
005020             (WK-DAILY-VALUE - WK-PREV-VALUE) / WK-PREV-VALUE
005030     END-IF.
005040*   FROM HERE ON EVERY COMPLETE DAY HAS A PRIOR VALUE.
005050     MOVE 'N' TO WS-FIRST-DAY-SW.
005060     MOVE WK-DAILY-VALUE TO WK-PREV-VALUE.
005070     MOVE WK-DAILY-VALUE TO WK-CURRENT-TOTAL.
005080*
005090*   ONE CHART POINT - CCYY-MM-DD DATE STRING PLUS VALUE.
005100 425-BUILD-CURVE-POINT.
005110     ADD 1 TO BP-CURVE-COUNT.
005120     STRING WS-CD-CCYY DELIMITED BY SIZE
005130            '-'        DELIMITED BY SIZE
005140            WS-CD-MM   DELIMITED BY SIZE
005150            '-'        DELIMITED BY SIZE
005160            WS-CD-DD   DELIMITED BY SIZE
005170         INTO BP-CURVE-DATE(BP-CURVE-COUNT).
005180     MOVE WK-DAILY-VALUE TO BP-CURVE-VALUE(BP-CURVE-COUNT).
005190*
005200*****************************************************************
005210*   500 - SUMMARY STATISTICS - TOTAL RETURN, CAGR, MAX DRAWDOWN, *
005220*   AND (WHEN THERE IS AT LEAST ONE DAILY RETURN) VOLATILITY AND *
005230*   SHARPE RATIO.                                                *
005240*****************************************************************
005250 500-COMPUTE-RUN-STATISTICS.
005260*   THE LAST DAY WALKED IS THE PORTFOLIO'S ENDING BALANCE.
005270     MOVE WK-CURRENT-TOTAL TO BP-FINAL-BALANCE.
005280     PERFORM 530-COMPUTE-TOTAL-RETURN.
005290     PERFORM 540-COMPUTE-CAGR.
005300     PERFORM 520-COMPUTE-MDD.
005310*   VOLATILITY AND SHARPE NEED AT LEAST ONE DAILY RETURN -
005320*   A RUN SHORTER THAN TWO COMPLETE WALK DAYS HAS NONE.
005330     IF WK-RETURN-COUNT > 0
005340         PERFORM 550-COMPUTE-VOLATILITY
005350*   A FLAT RUN (ZERO VOLATILITY) WOULD DIVIDE BY ZERO IN
005360*   560 - SKIP THE SHARPE RATIO RATHER THAN GUARD IT THERE.
005370         IF WK-VOLATILITY-UNROUNDED > 0
005380             PERFORM 560-COMPUTE-SHARPE
005390         END-IF
005400     END-IF.
005410*
005420 520-COMPUTE-MDD.
005430*   MDD WAS ACCUMULATED AS A PERCENTAGE ALREADY IN 420.
005440     COMPUTE BP-MDD ROUNDED = WK-MAX-DRAWDOWN.
005450*
005460 530-COMPUTE-TOTAL-RETURN.
005470*   SIMPLE PERCENTAGE GAIN OR LOSS OVER THE WHOLE RUN,
005480*   NOT ANNUALIZED.
005490     COMPUTE BP-TOTAL-RETURN ROUNDED =
005500         ((BP-FINAL-BALANCE - BP-SEED-MONEY) / BP-SEED-MONEY)
005510         * 100.
005520*
005530 540-COMPUTE-CAGR.
005540*   HOLDING PERIOD IN YEARS, FRACTIONAL MONTHS INCLUDED.
005550     COMPUTE WK-YEARS = BP-PERIOD-MONTHS / 12.
005560*   A RUN UNDER ONE YEAR IS NOT ANNUALIZED - THE FLOOR
005570*   KEEPS SHORT BACKTESTS FROM PRODUCING WILD CAGR FIGURES.
005580     IF WK-YEARS < 1
005590         MOVE 1 TO WK-YEARS
005600     END-IF.
005610*   GROWTH MULTIPLE OVER THE WHOLE HOLDING PERIOD.
005620     COMPUTE WK-RATIO = BP-FINAL-BALANCE / BP-SEED-MONEY.
005630*   COMPOUND ANNUAL GROWTH RATE FROM THE GROWTH MULTIPLE.
005640     COMPUTE WK-CAGR-UNROUNDED =
005650         (WK-RATIO ** (1 / WK-YEARS) - 1) * 100.
005660     COMPUTE BP-CAGR ROUNDED = WK-CAGR-UNROUNDED.
005670*
005680 550-COMPUTE-VOLATILITY.
005690*   AVERAGE DAILY RETURN ACROSS THE WHOLE RUN.
005700     PERFORM 552-SUM-RETURNS-FOR-MEAN.
005710     COMPUTE WK-MEAN-RETURN = WK-SUM-RETURNS / WK-RETURN-COUNT.
005720*   ACCUMULATOR FOR THE SUM-OF-SQUARED-DEVIATIONS BELOW.
005730     MOVE 0 TO WK-SUM-SQ-DEV.
005740     PERFORM 554-SUM-SQUARED-DEVIATIONS.
005750     COMPUTE WK-VARIANCE = WK-SUM-SQ-DEV / WK-RETURN-COUNT.
005760*   VARIANCE OF THE DAILY RETURNS.
005770     MOVE WK-VARIANCE TO WK-SQRT-INPUT.
005780*   STANDARD DEVIATION IS THE SQUARE ROOT OF THE VARIANCE.
005790     PERFORM 570-COMPUTE-SQUARE-ROOT THRU 570-EXIT.
005800*   ANNUALIZE THE DAILY STANDARD DEVIATION AND CONVERT TO
005810*   A PERCENTAGE.
005820     COMPUTE WK-VOLATILITY-UNROUNDED =
005830         WK-SQRT-GUESS * WK-SQRT-252 * 100.
005840     COMPUTE BP-VOLATILITY ROUNDED = WK-VOLATILITY-UNROUNDED.
005850*
005860 552-SUM-RETURNS-FOR-MEAN.
005870*   FIRST PASS OVER THE RETURN TABLE - ACCUMULATE THE SUM
005880     MOVE 0 TO WK-SUM-RETURNS.
005890     PERFORM 553-ADD-ONE-RETURN
005900         VARYING WK-RX FROM 1 BY 1
005910         UNTIL WK-RX > WK-RETURN-COUNT.
005920*
005930 553-ADD-ONE-RETURN.
005940*   ONE TERM OF THE SUM.
005950     ADD WK-DAILY-RETURN(WK-RX) TO WK-SUM-RETURNS.
005960*
005970 554-SUM-SQUARED-DEVIATIONS.
005980     PERFORM 555-ADD-ONE-SQ-DEV
005990*   SECOND PASS - EACH RETURN'S SQUARED DEVIATION FROM THE
006000         VARYING WK-RX FROM 1 BY 1
006010         UNTIL WK-RX > WK-RETURN-COUNT.
006020*
006030 555-ADD-ONE-SQ-DEV.
006040*   MEAN COMPUTED ABOVE.
006050     COMPUTE WK-DEV = WK-DAILY-RETURN(WK-RX) - WK-MEAN-RETURN.
006060*   ACCUMULATE THE SQUARED DEVIATION FOR THE VARIANCE.
006070     COMPUTE WK-SUM-SQ-DEV = WK-SUM-SQ-DEV + (WK-DEV * WK-DEV).
006080*
006090*****************************************************************
006100*   560 - SHARPE RATIO.  USES THE UNROUNDED CAGR AND VOLATILITY  *
006110*   WORKING FIGURES, NOT THE ROUNDED DISPLAY FIELDS (SEE BAK-0031*
006120*   ABOVE).                                                      *
006130*****************************************************************
006140 560-COMPUTE-SHARPE.
006150*   EXCESS RETURN OVER THE RISK-FREE RATE, DIVIDED BY
006160     COMPUTE BP-SHARPE-RATIO ROUNDED =
006170*   VOLATILITY.
006180         (WK-CAGR-UNROUNDED - WK-RISK-FREE-RATE)
006190         / WK-VOLATILITY-UNROUNDED.
006200*
006210*****************************************************************
006220*   600 - LINEAR SCAN FOR ONE ASSET'S CLOSE PRICE ON THE DATE    *
006230*   IN WS-CURRENT-DATE.  BP-AX MUST BE SET BY THE CALLER TO      *
006240*   THE ASSET'S CANDLE-CACHE BLOCK BEFORE THIS IS PERFORMED.     *
006250*****************************************************************
006260 600-FIND-PRICE-ON-DATE.
006270*   ASSUME NOT FOUND UNTIL 610 PROVES OTHERWISE.
006280     MOVE 'N' TO WS-FOUND-SW.
006290     MOVE 0   TO WS-SCAN-CLOSE.
006300*   LINEAR SCAN OF THE ASSET'S CANDLE BLOCK.
006310     PERFORM 610-CHECK-ONE-CANDLE
006320         VARYING BP-DX FROM 1 BY 1
006330         UNTIL BP-DX > BP-BLOCK-CANDLE-COUNT(BP-AX)
006340         OR PRICE-WAS-FOUND.
006350*
006360 610-CHECK-ONE-CANDLE.
006370*   EXACT DATE MATCH - RECORD THE CLOSE AND STOP THE SCAN.
006380     IF BP-CANDLE-DATE(BP-AX, BP-DX) = WS-CURRENT-DATE
006390         MOVE 'Y' TO WS-FOUND-SW
006400         MOVE BP-CANDLE-CLOSE(BP-AX, BP-DX) TO WS-SCAN-CLOSE
006410     END-IF.
006420*
006430*****************************************************************
006440*   570 - HAND-ROLLED NEWTON-RAPHSON SQUARE ROOT (SEE BAK-0029). *
006450*   WK-SQRT-INPUT IN, WK-SQRT-GUESS OUT.  20 ITERATIONS IS FAR   *
006460*   MORE THAN ENOUGH TO CONVERGE AT COMP-3 PRECISION - THE       *
006470*   CONVERGENCE TEST IN 575 USUALLY ENDS IT WITHIN 6 OR 7.       *
006480*****************************************************************
006490 570-COMPUTE-SQUARE-ROOT.
006500*   ZERO IN, ZERO OUT - NO ITERATION NEEDED.
006510     MOVE 0 TO WK-SQRT-GUESS.
006520     IF WK-SQRT-INPUT = 0
006530         GO TO 570-EXIT
006540     END-IF.
006550*   SEED THE FIRST GUESS WITH THE INPUT ITSELF.
006560     MOVE WK-SQRT-INPUT TO WK-SQRT-GUESS.
006570*   UP TO 20 NEWTON-RAPHSON REFINEMENTS.
006580     PERFORM 575-NEWTON-STEP
006590         VARYING WK-NEWTON-ITER-COUNT FROM 1 BY 1
006600         UNTIL WK-NEWTON-ITER-COUNT > 20.
006610     MOVE 0 TO WK-NEWTON-ITER-COUNT.
006620*   COMMON EXIT FOR THE PERFORM ... THRU IN 550 ABOVE.
006630 570-EXIT.
006640     EXIT.
006650*
006660 575-NEWTON-STEP.
006670*   STANDARD NEWTON-RAPHSON REFINEMENT STEP.
006680     COMPUTE WK-SQRT-NEW-GUESS =
006690         (WK-SQRT-GUESS + (WK-SQRT-INPUT / WK-SQRT-GUESS)) / 2.
006700     COMPUTE WK-SQRT-DIFF = WK-SQRT-NEW-GUESS - WK-SQRT-GUESS.
006710*   ABSOLUTE VALUE OF THE CHANGE SINCE THE LAST GUESS.
006720     IF WK-SQRT-DIFF < 0
006730         COMPUTE WK-SQRT-DIFF = WK-SQRT-DIFF * -1
006740     END-IF.
006750     MOVE WK-SQRT-NEW-GUESS TO WK-SQRT-GUESS.
006760*   CONVERGED - FORCE THE VARYING LOOP IN 570 TO STOP
006770*   EARLY RATHER THAN BURN ALL 20 ITERATIONS.
006780     IF WK-SQRT-DIFF < 0.00000001
006790         MOVE 21 TO WK-NEWTON-ITER-COUNT
006800     END-IF.
006810*
006820*  END OF PROGRAM BAKTST2
