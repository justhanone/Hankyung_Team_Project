000010*-----------------------------------------------------------*
000020*  COPYBOOK  = WGHTCOB                                       *
000030*  DESCRIPTION = BACKTEST REQUEST RECORD - SEED MONEY,        *
000040*                PERIOD, OPTIONAL BENCHMARK CODE AND THE      *
000050*                PORTFOLIO'S ASSET/WEIGHT TABLE.  ONE RECORD  *
000060*                PER RUN ON THE REQUEST INPUT FILE.           *
000070*-----------------------------------------------------------*
000080*  AMENDMENT HISTORY                                        *
000090*   DATE     INIT  TICKET     DESCRIPTION                   *
000100*   03/14/88  RVM  BAK-0001   ORIGINAL LAYOUT FOR ALLOCATION *
000110*                             BACKTEST CONVERSION            *
000120*-----------------------------------------------------------*
000130 01  REQUEST-RECORD.
000140     05  REQ-SEED-MONEY             PIC S9(11)V9(02) COMP-3.
000150     05  REQ-PERIOD-MONTHS          PIC S9(3).
000160     05  REQ-BENCHMARK-CODE         PIC X(10).
000170     05  REQ-ASSET-COUNT            PIC S9(2).
000180     05  REQ-ASSETS
000190                 OCCURS 1 TO 20 TIMES DEPENDING ON
000200                 REQ-ASSET-COUNT
000210                 INDEXED BY REQ-AX.
000220         10  REQ-ASSET-CODE         PIC X(10).
000230         10  REQ-ASSET-NAME         PIC X(30).
000240         10  REQ-ASSET-WEIGHT       PIC S9(3)V9(02).
000250     05  FILLER                     PIC X(04).
