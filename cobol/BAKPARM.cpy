000010*-----------------------------------------------------------*
000020*  COPYBOOK  = BAKPARM                                       *
000030*  DESCRIPTION = CALL INTERFACE BETWEEN THE BACKTEST DRIVER   *
000040*                (BAKTST1) AND THE CALCULATION SUBROUTINE     *
000050*                (BAKTST2).  MODELLED ON THE EPSMTCOM         *
000060*                PARAMETER-BLOCK CONVENTION - A PROCESS       *
000070*                INDICATOR / RETURN AREA FOLLOWED BY THE      *
000080*                INPUT AND OUTPUT GROUPS.                     *
000090*-----------------------------------------------------------*
000100*  AMENDMENT HISTORY                                        *
000110*   DATE     INIT  TICKET     DESCRIPTION                   *
000120*   03/14/88  RVM  BAK-0001   ORIGINAL LAYOUT FOR ALLOCATION *
000130*                             BACKTEST CONVERSION            *
000140*   02/19/94  RVM  BAK-0004   RAISED CANDLE TABLE TO 3000     *
000150*                             ROWS/ASSET AFTER SIZING REVIEW  *
000160*-----------------------------------------------------------*
000170*  BP-RUN-STATUS - SET BY BAKTST2 BEFORE GOBACK               *
000180*-----------------------------------------------------------*
000190 01  BP-RUN-STATUS.
000200     05  BP-RUN-INDICATOR           PIC X.
000210         88  BP-RUN-SUCCESS                 VALUE 'S'.
000220         88  BP-RUN-FAILED                  VALUE 'F'.
000230     05  BP-RUN-MESSAGE              PIC X(60).
000240     05  FILLER                      PIC X(03).
000250*-----------------------------------------------------------*
000260*  BP-PORTFOLIO-DEF - INPUT.  BUILT ONCE PER CALL BY BAKTST1  *
000270*  FROM THE REQUEST RECORD (OR, FOR A BENCHMARK RUN, AS A     *
000280*  SYNTHETIC SINGLE-ASSET 100 PERCENT PORTFOLIO).             *
000290*-----------------------------------------------------------*
000300 01  BP-PORTFOLIO-DEF.
000310     05  BP-SEED-MONEY               PIC S9(11) COMP-3.
000320     05  BP-PERIOD-MONTHS            PIC S9(3) COMP-3.
000330     05  BP-ASSET-COUNT              PIC S9(2) COMP-3.
000340     05  BP-ASSET-WEIGHT-ENTRY
000350                 OCCURS 20 TIMES
000360                 INDEXED BY BP-WX.
000370         10  BP-WEIGHT-ASSET-CODE    PIC X(10).
000380         10  BP-WEIGHT-PERCENT       PIC S9(3)V9(02) COMP-3.
000390     05  FILLER                      PIC X(04).
000400*-----------------------------------------------------------*
000410*  BP-CANDLE-CACHE - INPUT.  THE FULL SET OF CANDLES-FILE     *
000420*  ROWS, LOADED ONCE PER JOB BY 700-LOAD-CANDLE-MASTER IN     *
000430*  BAKTST1 AND RE-USED FOR EVERY REQUEST/BENCHMARK PAIR.      *
000440*  BP-BLOCK-CANDLE-COUNT ENTRIES PER ASSET ARE HELD IN        *
000450*  ASCENDING DATE ORDER, MATCHING THE CANDLES-FILE SORT.      *
000460*-----------------------------------------------------------*
000470 01  BP-CANDLE-CACHE.
000480     05  BP-CACHE-ASSET-COUNT        PIC S9(2) COMP-3.
000490     05  BP-ASSET-BLOCK
000500                 OCCURS 20 TIMES
000510                 INDEXED BY BP-AX.
000520         10  BP-BLOCK-ASSET-CODE     PIC X(10).
000530         10  BP-BLOCK-CANDLE-COUNT   PIC S9(4) COMP-3.
000540         10  BP-CANDLE-ENTRY
000550                     OCCURS 3000 TIMES
000560                     INDEXED BY BP-CX, BP-DX.
000570             15  BP-CANDLE-DATE      PIC 9(08).
000580             15  BP-CANDLE-CLOSE     PIC S9(9)V9(02) COMP-3.
000585     05  FILLER                      PIC X(04).
000590*-----------------------------------------------------------*
000600*  BP-RESULT-AREA - OUTPUT.  SAME SHAPE AS RESLCOB SO         *
000610*  BAKTST1 CAN MOVE IT STRAIGHT TO RESULT-RECORD FOR THE      *
000620*  WRITE TO RESULTS-FILE.                                     *
000630*-----------------------------------------------------------*
000640 01  BP-RESULT-AREA.
000650     05  BP-FINAL-BALANCE            PIC S9(11) COMP-3.
000660     05  BP-TOTAL-RETURN             PIC S9(5)V9(02) COMP-3.
000670     05  BP-CAGR                     PIC S9(5)V9(02) COMP-3.
000680     05  BP-MDD                      PIC S9(5)V9(02) COMP-3.
000690     05  BP-VOLATILITY               PIC S9(5)V9(02) COMP-3.
000700     05  BP-SHARPE-RATIO             PIC S9(5)V9(02) COMP-3.
000710     05  BP-CURVE-COUNT              PIC S9(4) COMP-3.
000720     05  BP-CURVE-ENTRY
000730                 OCCURS 3000 TIMES
000740                 INDEXED BY BP-RX.
000750         10  BP-CURVE-DATE           PIC X(10).
000760         10  BP-CURVE-VALUE          PIC S9(11) COMP-3.
000765     05  FILLER                      PIC X(04).
