000010*-----------------------------------------------------------*
000020*  COPYBOOK  = RESLCOB                                       *
000030*  DESCRIPTION = BACKTEST RESULT RECORD - SUMMARY STATISTICS  *
000040*                PLUS THE DAILY EQUITY CURVE FOR ONE RUN      *
000050*                (PORTFOLIO OR BENCHMARK).  ONE OR TWO        *
000060*                RECORDS PER REQUEST ON THE RESULTS OUTPUT    *
000070*                FILE.                                        *
000080*-----------------------------------------------------------*
000090*  AMENDMENT HISTORY                                        *
000100*   DATE     INIT  TICKET     DESCRIPTION                   *
000110*   03/14/88  RVM  BAK-0001   ORIGINAL LAYOUT FOR ALLOCATION *
000120*                             BACKTEST CONVERSION            *
000130*-----------------------------------------------------------*
000140 01  RESULT-RECORD.
000150     05  RES-FINAL-BALANCE          PIC S9(11) COMP-3.
000160     05  RES-TOTAL-RETURN           PIC S9(5)V9(02) COMP-3.
000170     05  RES-CAGR                   PIC S9(5)V9(02) COMP-3.
000180     05  RES-MDD                    PIC S9(5)V9(02) COMP-3.
000190     05  RES-VOLATILITY             PIC S9(5)V9(02) COMP-3.
000200     05  RES-SHARPE-RATIO           PIC S9(5)V9(02) COMP-3.
000210     05  RES-CURVE-COUNT            PIC S9(4).
000220     05  RES-CURVE
000230                 OCCURS 0 TO 3000 TIMES DEPENDING ON
000240                 RES-CURVE-COUNT
000250                 INDEXED BY RES-CX.
000260         10  CP-DATE                PIC X(10).
000270         10  CP-VALUE               PIC S9(11) COMP-3.
000280     05  FILLER                     PIC X(04).
